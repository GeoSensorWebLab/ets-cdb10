000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPFPB017.
000600 AUTHOR.                     ANTONIO GUEDES MOTA.
000700 INSTALLATION.               SIGPF - CPD MATRIZ.
000800 DATE-WRITTEN.               14/03/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO SIGPF.
001100*
001200*****************************************************************
001300* SISTEMA......: SIGPF - SISTEMA DE GESTAO DE PECAS/FILIAIS     *
001400*****************************************************************
001500* ANALISTA.....: ANTONIO GUEDES MOTA                            *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ANTONIO GUEDES MOTA                            *
001800* DATA.........: 14/03/1991                                     *
001900*****************************************************************
002000* OBJETIVO.....: CRITICAR OS NOMES DE ARQUIVO DO REPOSITORIO    *
002100*                CDB (COMMON DATABASE) DE MODELOS GT/GS,        *
002200*                CONFERINDO SEPARADORES, SELETORES DE           *
002300*                COMPONENTE, NIVEL DE DETALHE (LOD), CODIGO DE  *
002400*                FEATURE, GEOCELULA E EXTENSAO CONTRA O PADRAO  *
002500*                OGC CDB DE CADA FAMILIA DE DATASET, GERANDO O  *
002600*                RELATORIO DE CRITICA COM TOTAIS POR FAMILIA.   *
002700*****************************************************************
002800*
002900*****************************************************************
003000*    HISTORICO DE ALTERACOES                                    *
003100*****************************************************************
003200* 14/03/1991 AGM CDB-0017 PROGRAMA CRIADO - 1A. VERSAO DO       * CDB-0017
003300*                CRITICO DE NOMES DE ARQUIVO CDB (D500/D510/    *
003400*                D506/GEOCELULA), SUBSTITUINDO A CONFERENCIA    *
003500*                MANUAL FEITA PELA EQUIPE DE DADOS ESPACIAIS.   *
003600* 22/07/1991 AGM CDB-0022 INCLUIDA A CRITICA DE SEPARADORES E   * CDB-0022
003700*                DO "PARSE" ESTRUTURAL COMUM AS 4 FAMILIAS,     *
003800*                COM DESVIO PARA A FAMILIA DESCONHECIDA.        *
003900* 03/11/1992 RFS CDB-0035 INCLUIDAS AS CRITICAS DE SELETOR DE   * CDB-0035
004000*                COMPONENTE (CS1/CS2), FEATURE CODE, FSC,       *
004100*                NOME DO MODELO E EXTENSAO FLT PARA D500.       *
004200* 19/05/1994 RFS CDB-0058 ESTENDIDAS AS CRITICAS DE D500 PARA   * CDB-0058
004300*                D510/D506, ACRESCENTANDO A CRITICA DE LOD.     *
004400* 08/02/1995 AGM CDB-0072 INCLUIDA A FAMILIA GS300 (ARQUIVO DE  * CDB-0072
004500*                GEOCELULA): LATITUDE, LONGITUDE, CODIGO DE     *
004600*                DATASET, SELETORES, LOD E UREF (TABELA DE      *
004700*                POTENCIAS DE 2 ATE 2**23).                     *
004800* 30/09/1998 LCM CDB-0099 AJUSTE ANO 2000 - CAMPO DE EDICAO DO  * CDB-0099
004900*                CABECALHO E ROTINAS DE DATA REVISTOS PARA      *
005000*                SUPORTAR 4 DIGITOS DE ANO.                     *
005100* 11/06/2003 AGM CDB-0140 INCLUIDO O RESUMO POR FAMILIA E O     * CDB-0140
005200*                TOTAL GERAL AO FINAL DO RELATORIO.             *
005300* 25/08/2009 RFS CDB-0188 REVISAO DE TESTES - CORRIGIDA A       * CDB-0188
005400*                CONTAGEM DE ERROS QUANDO O ARQUIVO DE          *
005500*                ENTRADA VEM VAZIO.                             *
005505* 14/01/2010 MCF CDB-0192 CORRIGIDA A CRITICA DO UREF (FAIXA DE * CDB-0192
005515*                DIGITOS VARIAVEL, ANTES FIXA EM 8 POSICOES) E  *
005525*                AJUSTADOS OS TEXTOS DAS MENSAGENS DO RELATORIO *
005535*                PARA O PADRAO CDB. REVISTOS OS BOOKS COBI1017  *
005545*                E COBO1017 (HISTORICO E FILLER DE REG-CANDARQ).*
005550* 02/03/2010 MCF CDB-0193 CORRIGIDA A CRITICA DE EXTENSAO (FLT/ * CDB-0193
005560*                ZIP): O TESTE SO CONFERIA OS 3 PRIMEIROS BYTES, *
005570*                ACEITANDO EXTENSAO COM SUFIXO (EX.: "FLTX") -   *
005580*                AGORA MEDE O TAMANHO REAL DO CAMPO ANTES DE     *
005590*                COMPARAR O CONTEUDO. RETIRADO O CONTADOR        *
005595*                WS-TOT-LIDO-GERAL (SOMAVA OS LIDOS POR FAMILIA  *
005596*                MAS NUNCA ERA IMPRESSO - O TOTAL GERAL DE LIDOS *
005597*                DO RELATORIO SEMPRE USOU O WS-LID-INFILE).      *
005600*****************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*****************************************************************
005900 CONFIGURATION               SECTION.
006000*****************************************************************
006300 INPUT-OUTPUT                SECTION.
006400*****************************************************************
006500 FILE-CONTROL.
006600*****************************************************************
006700* INPUT..: INFILE  - INVENTARIO DE ARQUIVOS CDB   - LRECL = 086 *
006800*****************************************************************
006900*
007000     SELECT  INFILE   ASSIGN  TO  UT-S-INFILE
007100             FILE     STATUS  IS  WS-FS-INFILE.
007200*
007300*****************************************************************
007400* OUTPUT.: RPTFILE  - RELATORIO DE CRITICA DE NOMES - LRECL=132 *
007500*****************************************************************
007600*
007700     SELECT  RPTFILE  ASSIGN  TO  UT-S-RPTFILE
007800             FILE     STATUS  IS  WS-FS-RPTFILE.
007900*
008000*****************************************************************
008100 DATA                        DIVISION.
008200*****************************************************************
008300 FILE                        SECTION.
008400*****************************************************************
008500* INPUT..: INFILE   - INVENTARIO DE ARQUIVOS CDB  - LRECL = 086 *
008600*****************************************************************
008700*
008800 FD  INFILE
008900     RECORDING  MODE      IS  F
009000     LABEL      RECORD    IS  STANDARD
009100     BLOCK      CONTAINS  0   RECORDS.
009200*
009300 01      REG-INFILE          PIC     X(086).
009400*
009500*****************************************************************
009600* OUTPUT.: RPTFILE  - RELATORIO DE CRITICA DE NOMES - LRECL=132 *
009700*****************************************************************
009800*
009900 FD  RPTFILE
010000     RECORDING  MODE      IS  F
010100     LABEL      RECORD    IS  STANDARD
010200     BLOCK      CONTAINS  0   RECORDS.
010300*
010400 01      REG-RPTFILE         PIC     X(132).
010500*
010600*****************************************************************
010700 WORKING-STORAGE             SECTION.
010800*****************************************************************
010900*
011000 01      WS-FS-INFILE        PIC     9(002) VALUE ZEROS.
011100 01      WS-FS-RPTFILE       PIC     9(002) VALUE ZEROS.
011200*
011300 01      WS-LID-INFILE       PIC     S9(007) COMP VALUE ZERO.
011400 01      WS-GRV-RPTFILE      PIC     S9(007) COMP VALUE ZERO.
011500*
011600 01      WS-EDICAO           PIC     Z,ZZZ,ZZ9.
011700*
011800*****************************************************************
011900*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
012000*****************************************************************
012100*
012200 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
012300 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
012400 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
012500*
012600 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
012700*
012800*****************************************************************
012900* INPUT..: INFILE   - INVENTARIO DE ARQUIVOS CDB  - LRECL = 086 *
013000*****************************************************************
013100*
013200     COPY    COBI1017.
013300*
013400*****************************************************************
013500* OUTPUT.: RPTFILE  - RELATORIO DE CRITICA DE NOMES - LRECL=132 *
013600*****************************************************************
013700*
013800     COPY    COBO1017.
013900*
014000*****************************************************************
014100*        TABELA DE FAMILIAS CDB E RESPECTIVOS CONTADORES        *
014200*****************************************************************
014300*
014400 01      WS-TAB-FAMILIA-INIC.
014500   03    FILLER              PIC     X(006) VALUE 'GT500 '.
014600   03    FILLER              PIC     X(006) VALUE 'GT510 '.
014700   03    FILLER              PIC     X(006) VALUE 'GT506 '.
014800   03    FILLER              PIC     X(006) VALUE 'GS300 '.
014900*
015000 01      WS-TAB-FAMILIA      REDEFINES       WS-TAB-FAMILIA-INIC.
015100   03    WS-FAM-COD          PIC     X(006) OCCURS 04 TIMES.
015200*
015300 01      WS-TAB-CONTADORES.
015400   03    WS-FAM-CNT          OCCURS  04 TIMES.
015500     05  WS-FAM-LIDOS        PIC     S9(007) COMP VALUE ZERO.
015600     05  WS-FAM-VALIDOS      PIC     S9(007) COMP VALUE ZERO.
015700     05  WS-FAM-ERROS        PIC     S9(007) COMP VALUE ZERO.
015800*
015900 01      WS-IND-FAM          PIC     S9(004) COMP VALUE ZERO.
016000 01      WS-IND-FAM-ATUAL    PIC     S9(004) COMP VALUE ZERO.
016100*
016200 01      WS-FAM-ACHADO       PIC     X(001) VALUE 'N'.
016300   88    WS-FAM-ACHADO-88                    VALUE 'S'.
016400*
016500 01      WS-DESC-LIDOS       PIC     S9(007) COMP VALUE ZERO.
016600 01      WS-DESC-ERROS       PIC     S9(007) COMP VALUE ZERO.
016700*
016900 01      WS-TOT-VALIDO-GERAL PIC     S9(007) COMP VALUE ZERO.
017000 01      WS-TOT-ERRO-GERAL   PIC     S9(007) COMP VALUE ZERO.
017100*
017200*****************************************************************
017300*        AREA DE TRABALHO DO NOME DE ARQUIVO CANDIDATO          *
017400*****************************************************************
017500*
017600 01      WS-ERRO-REG         PIC     X(001) VALUE 'N'.
017700   88    WS-ERRO-REG-88                      VALUE 'S'.
017800*
017900 01      WS-CONTINUA-CRITICA PIC     X(001) VALUE 'S'.
018000   88    WS-CONTINUA-88                      VALUE 'S'.
018100*
018200 01      WS-LOD-VALIDO       PIC     X(001) VALUE 'N'.
018300   88    WS-LOD-VALIDO-88                    VALUE 'S'.
018400*
018500 01      WS-LOD-NUMERICO     PIC     S9(004) COMP VALUE ZERO.
018600 01      WS-LOD-E-LC         PIC     X(001) VALUE 'N'.
018700   88    WS-LOD-E-LC-88                      VALUE 'S'.
018800*
018900 01      WS-QTD-USCORE       PIC     S9(004) COMP VALUE ZERO.
019000 01      WS-LEN-CAMPO        PIC     S9(004) COMP VALUE ZERO.
019100*
019200 01      WS-TAB-TOKENS.
019300   03    WS-TOKEN            PIC     X(040) OCCURS 07 TIMES.
019400*
019500 01      WS-MODL             PIC     X(036) VALUE SPACES.
019600 01      WS-EXT              PIC     X(010) VALUE SPACES.
019700 01      WS-RREF-PARTE       PIC     X(040) VALUE SPACES.
019800*
019900*****************************************************************
020000*        AREAS COM O CONTEUDO DE CADA POSICAO DO NOME, JA       *
020100*        REPOSICIONADAS PELA 1050-00-PARTE-NOME-ARQUIVO         *
020200*****************************************************************
020300*
020400 01      WS-CAMPO-CS1        PIC     X(040) VALUE SPACES.
020500 01      WS-CAMPO-CS2        PIC     X(040) VALUE SPACES.
020600 01      WS-CAMPO-LOD        PIC     X(040) VALUE SPACES.
020700 01      WS-CAMPO-FEATURE    PIC     X(040) VALUE SPACES.
020800 01      WS-CAMPO-FSC        PIC     X(040) VALUE SPACES.
020900 01      WS-CAMPO-MODL-EXT   PIC     X(040) VALUE SPACES.
021000 01      WS-CAMPO-LATLON     PIC     X(040) VALUE SPACES.
021100 01      WS-LATLON-REDEF     REDEFINES       WS-CAMPO-LATLON.
021200   03    WS-LATLON-LAT-HEMI  PIC     X(001).
021300   03    WS-LATLON-LAT-DIG   PIC     X(002).
021400   03    WS-LATLON-LON-HEMI  PIC     X(001).
021500   03    WS-LATLON-LON-DIG   PIC     X(003).
021600   03    FILLER              PIC     X(033).
021700 01      WS-CAMPO-DATASET    PIC     X(040) VALUE SPACES.
021800 01      WS-CAMPO-UREF       PIC     X(040) VALUE SPACES.
021850 01      WS-CAMPO-RREF-EXT   PIC     X(040) VALUE SPACES.
021900*
022000 01      WS-MSG-ATUAL        PIC     X(060) VALUE SPACES.
022100*
022200 01      WS-DIG3             PIC     X(003) VALUE SPACES.
022300 01      WS-NUM3             PIC     9(003) VALUE ZERO.
022400 01      WS-NUM-LOD          PIC     9(002) COMP VALUE ZERO.
022500 01      WS-IND-POT2         PIC     S9(004) COMP VALUE ZERO.
022600 01      WS-LIMITE-UREF      PIC     9(008) COMP VALUE ZERO.
022700*
022800 01      WS-LAT-HEMI         PIC     X(001) VALUE SPACE.
022900   88    WS-LAT-HEMI-OK              VALUE 'N' 'S'.
023000 01      WS-LAT-DIG          PIC     X(002) VALUE SPACES.
023100 01      WS-LAT-NUM          PIC     9(002) VALUE ZERO.
023200*
023300 01      WS-LON-HEMI         PIC     X(001) VALUE SPACE.
023400   88    WS-LON-HEMI-OK              VALUE 'E' 'W'.
023500 01      WS-LON-DIG          PIC     X(003) VALUE SPACES.
023600 01      WS-LON-NUM          PIC     9(003) VALUE ZERO.
023700*
023800 01      WS-DATASET-DIG      PIC     X(003) VALUE SPACES.
023900 01      WS-UREF-LEN         PIC     S9(004) COMP VALUE ZERO.
024000 01      WS-UREF-NUM         PIC     9(008) COMP VALUE ZERO.
024100*
024200*****************************************************************
024300*        TABELA DE POTENCIAS DE 2 PARA A CRITICA DO UREF        *
024400*        (D300 A D309 PODEM CHEGAR A LOD 23 -> 2**23)           *
024500*****************************************************************
024600*
024700 01      WS-TAB-POT2-INIC.
024800   03    FILLER              PIC     9(008) VALUE 00000001.
024900   03    FILLER              PIC     9(008) VALUE 00000002.
025000   03    FILLER              PIC     9(008) VALUE 00000004.
025100   03    FILLER              PIC     9(008) VALUE 00000008.
025200   03    FILLER              PIC     9(008) VALUE 00000016.
025300   03    FILLER              PIC     9(008) VALUE 00000032.
025400   03    FILLER              PIC     9(008) VALUE 00000064.
025500   03    FILLER              PIC     9(008) VALUE 00000128.
025600   03    FILLER              PIC     9(008) VALUE 00000256.
025700   03    FILLER              PIC     9(008) VALUE 00000512.
025800   03    FILLER              PIC     9(008) VALUE 00001024.
025900   03    FILLER              PIC     9(008) VALUE 00002048.
026000   03    FILLER              PIC     9(008) VALUE 00004096.
026100   03    FILLER              PIC     9(008) VALUE 00008192.
026200   03    FILLER              PIC     9(008) VALUE 00016384.
026300   03    FILLER              PIC     9(008) VALUE 00032768.
026400   03    FILLER              PIC     9(008) VALUE 00065536.
026500   03    FILLER              PIC     9(008) VALUE 00131072.
026600   03    FILLER              PIC     9(008) VALUE 00262144.
026700   03    FILLER              PIC     9(008) VALUE 00524288.
026800   03    FILLER              PIC     9(008) VALUE 01048576.
026900   03    FILLER              PIC     9(008) VALUE 02097152.
027000   03    FILLER              PIC     9(008) VALUE 04194304.
027100   03    FILLER              PIC     9(008) VALUE 08388608.
027200*
027300 01      WS-TAB-POT2         REDEFINES       WS-TAB-POT2-INIC.
027400   03    WS-POT2             PIC     9(008) COMP OCCURS 24 TIMES.
027500*
027600*****************************************************************
027700*        TABELA DE CODIGOS DE DATASET VALIDOS PARA GS300        *
027800*        (300 A 309 - DATASETS DE COMPONENTE DE MODELO GS)      *
027900*****************************************************************
028000*
028100 01      WS-DATASET-COD      PIC     S9(004) COMP VALUE ZERO.
028200   88    WS-DATASET-COD-OK           VALUE 300  THRU  309.
028300*
028400*****************************************************************
028500 LINKAGE                     SECTION.
028600*****************************************************************
028700 PROCEDURE                   DIVISION.
028800*****************************************************************
028900*
029000     PERFORM 0100-00-PROCED-INICIAIS.
029100
029200     PERFORM 1000-00-PROCED-PRINCIPAIS
029300       UNTIL   WS-FS-INFILE    EQUAL   10.
029400
029500     PERFORM 3000-00-PROCED-FINAIS.
029600
029700     GOBACK.
029800*
029900*****************************************************************
030000 0100-00-PROCED-INICIAIS     SECTION.
030100*****************************************************************
030200*
030300     OPEN    INPUT   INFILE
030400             OUTPUT  RPTFILE.
030500
030600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
030700
030800     MOVE    001             TO      WS-PTO-ERRO.
030900
031000     PERFORM 0200-00-TESTA-FILE-STATUS.
031100
031200     PERFORM 0110-00-INICIA-TABELA.
031300
031400     PERFORM 0120-00-GRAVA-CABECALHO.
031500
031600     PERFORM 0500-00-LEITURA-INFILE.
031700
031800     IF      WS-FS-INFILE    EQUAL   10
031900             DISPLAY
032000             '******************* GPFPB017 ******************'
032100             DISPLAY
032200             '*                                             *'
032300             DISPLAY
032400             '*          ARQUIVO INFILE ESTA VAZIO          *'
032500             DISPLAY
032600             '*                                             *'
032700     END-IF.
032800
032900*
033000 0100-99-EXIT.
033100     EXIT.
033200*
033300*****************************************************************
033400 0110-00-INICIA-TABELA       SECTION.
033500*****************************************************************
033600*
033700     PERFORM 0111-00-ZERA-CONTADOR
033800       VARYING WS-IND-FAM    FROM    01      BY      01
033900       UNTIL   WS-IND-FAM    GREATER 04.
034000*
034100 0110-99-EXIT.
034200     EXIT.
034300*
034400*****************************************************************
034500 0111-00-ZERA-CONTADOR       SECTION.
034600*****************************************************************
034700*
034800     MOVE    ZERO            TO      WS-FAM-LIDOS  (WS-IND-FAM).
034900     MOVE    ZERO            TO      WS-FAM-VALIDOS(WS-IND-FAM).
035000     MOVE    ZERO            TO      WS-FAM-ERROS  (WS-IND-FAM).
035100*
035200 0111-99-EXIT.
035300     EXIT.
035400*
035500*****************************************************************
035600 0120-00-GRAVA-CABECALHO     SECTION.
035700*****************************************************************
035800*
035900     WRITE   REG-RPTFILE     FROM    REG-RPTCAB.
036000
036100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
036200
036300     MOVE    010             TO      WS-PTO-ERRO.
036400
036500     PERFORM 0400-00-TESTA-FS-RPTFILE.
036600*
036700 0120-99-EXIT.
036800     EXIT.
036900*
037000*****************************************************************
037100 0200-00-TESTA-FILE-STATUS   SECTION.
037200*****************************************************************
037300*
037400     PERFORM 0300-00-TESTA-FS-INFILE.
037500
037600     PERFORM 0400-00-TESTA-FS-RPTFILE.
037700*
037800 0200-99-EXIT.
037900     EXIT.
038000*
038100*****************************************************************
038200 0300-00-TESTA-FS-INFILE     SECTION.
038300*****************************************************************
038400*
038500     IF      WS-FS-INFILE  NOT EQUAL 00 AND 10
038600             MOVE 'INFILE '  TO      WS-DDNAME-ARQ
038700             MOVE  WS-FS-INFILE
038800                             TO      WS-FS-ARQ
038900             PERFORM         0999-00-ABEND-ARQ
039000     END-IF.
039100*
039200 0300-99-EXIT.
039300     EXIT.
039400*
039500*****************************************************************
039600 0400-00-TESTA-FS-RPTFILE    SECTION.
039700*****************************************************************
039800*
039900     IF      WS-FS-RPTFILE NOT EQUAL 00
040000             MOVE 'RPTFILE'  TO      WS-DDNAME-ARQ
040100             MOVE  WS-FS-RPTFILE
040200                             TO      WS-FS-ARQ
040300             PERFORM         0999-00-ABEND-ARQ
040400     END-IF.
040500*
040600 0400-99-EXIT.
040700     EXIT.
040800*
040900*****************************************************************
041000 0500-00-LEITURA-INFILE      SECTION.
041100*****************************************************************
041200*
041300     READ    INFILE          INTO    REG-CANDARQ.
041400
041500     MOVE    ' NA LEITURA '  TO      WS-ACESSO-ARQ.
041600
041700     MOVE    002             TO      WS-PTO-ERRO.
041800
041900     PERFORM 0300-00-TESTA-FS-INFILE.
042000
042100     IF      WS-FS-INFILE    EQUAL   00
042200             ADD 001         TO      WS-LID-INFILE
042300     END-IF.
042400*
042500 0500-99-EXIT.
042600     EXIT.
042700*
042800*****************************************************************
042900 0999-00-ABEND-ARQ           SECTION.
043000*****************************************************************
043100*
043200     DISPLAY '******************* GPFPB017 ******************'.
043300     DISPLAY '*                                               *'.
043400     DISPLAY '* ERRO DE ACESSO AO ARQUIVO ' WS-DDNAME-ARQ.
043500     DISPLAY '* TIPO DE ACESSO.: ' WS-ACESSO-ARQ.
043600     DISPLAY '* FILE-STATUS....: ' WS-FS-ARQ.
043700     DISPLAY '* PONTO DO ERRO..: ' WS-PTO-ERRO.
043800     DISPLAY '*                                               *'.
043900     DISPLAY '*************************************************'.
044000
044100     MOVE    12              TO      RETURN-CODE.
044200
044300     GOBACK.
044400*
044500 0999-99-EXIT.
044600     EXIT.
044700*
044800*****************************************************************
044900*        2. PROCESSAMENTO DE CADA REGISTRO CANDIDATO            *
045000*****************************************************************
045100*
045200*****************************************************************
045300 1000-00-PROCED-PRINCIPAIS   SECTION.
045400*****************************************************************
045500*    CRITICA UM REGISTRO DO ARQUIVO INFILE, DE ACORDO COM A     *
045600*    FAMILIA CDB INFORMADA EM IN-FAMILY, E LE O PROXIMO         *
045700*    REGISTRO AO FINAL.                                         *
045800*****************************************************************
045900*
046000     MOVE    'N'             TO      WS-ERRO-REG.
046100
046200     PERFORM 1010-00-LOCALIZA-FAMILIA.
046300
046400     IF      WS-FAM-ACHADO-88
046500             ADD     001     TO
046600                     WS-FAM-LIDOS(WS-IND-FAM-ATUAL)
046700
046800             PERFORM 1050-00-PARTE-NOME-ARQUIVO
046900
047000             IF      IN-FAMILY       EQUAL   'GT500 '
047100                     PERFORM 1100-00-CRITICA-GT500
047200             ELSE
047300             IF      IN-FAMILY       EQUAL   'GT510 '
047400                     PERFORM 1200-00-CRITICA-GT510
047500             ELSE
047600             IF      IN-FAMILY       EQUAL   'GT506 '
047700                     PERFORM 1300-00-CRITICA-GT506
047800             ELSE
047900                     PERFORM 1400-00-CRITICA-GS300
048000             END-IF
048100             END-IF
048200             END-IF
048300
048400             IF      NOT     WS-ERRO-REG-88
048500                     ADD     001     TO
048600                             WS-FAM-VALIDOS(WS-IND-FAM-ATUAL)
048700             END-IF
048800     ELSE
048900             ADD     001     TO      WS-DESC-LIDOS
049000             PERFORM 1040-00-CRITICA-DESCONHECIDA
049100     END-IF.
049200
049300     PERFORM 0500-00-LEITURA-INFILE.
049400*
049500 1000-99-EXIT.
049600     EXIT.
049700*
049800*****************************************************************
049900 1010-00-LOCALIZA-FAMILIA    SECTION.
050000*****************************************************************
050100*    PROCURA IN-FAMILY NA TABELA WS-TAB-FAMILIA E DEVOLVE O     *
050200*    INDICE CORRESPONDENTE EM WS-IND-FAM-ATUAL.                 *
050300*****************************************************************
050400*
050500     MOVE    'N'             TO      WS-FAM-ACHADO.
050600     MOVE    ZERO            TO      WS-IND-FAM-ATUAL.
050700
050800     PERFORM 1011-00-COMPARA-FAMILIA
050900       VARYING WS-IND-FAM    FROM    01      BY      01
051000       UNTIL   WS-IND-FAM    GREATER 04
051100       OR      WS-FAM-ACHADO-88.
051200*
051300 1010-99-EXIT.
051400     EXIT.
051500*
051600*****************************************************************
051700 1011-00-COMPARA-FAMILIA     SECTION.
051800*****************************************************************
051900*
052000     IF      IN-FAMILY       EQUAL   WS-FAM-COD(WS-IND-FAM)
052100             MOVE    'S'     TO      WS-FAM-ACHADO
052200             MOVE    WS-IND-FAM
052300                             TO      WS-IND-FAM-ATUAL
052400     END-IF.
052500*
052600 1011-99-EXIT.
052700     EXIT.
052800*
052900*****************************************************************
053000 1040-00-CRITICA-DESCONHECIDA SECTION.
053100*****************************************************************
053200*    FAMILIA NAO CADASTRADA NA TABELA WS-TAB-FAMILIA - GRAVA    *
053300*    OCORRENCIA SEM NENHUMA OUTRA CRITICA DE ESTRUTURA.         *
053400*****************************************************************
053500*
053600     MOVE    'UNKNOWN DATASET FAMILY'
053700                             TO      WS-MSG-ATUAL.
053800
053900     PERFORM 1060-00-GRAVA-OCORRENCIA.
054000*
054100 1040-99-EXIT.
054200     EXIT.
054300*
054400*****************************************************************
054500 1050-00-PARTE-NOME-ARQUIVO  SECTION.
054600*****************************************************************
054700*    QUEBRA IN-FILENAME EM ATE 7 PEDACOS, TOMANDO O SUBTRACO    *
054800*    "_" COMO SEPARADOR, E CONTA QUANTOS SEPARADORES FORAM      *
054900*    ENCONTRADOS (WS-QTD-USCORE). AS CRITICAS DE CADA FAMILIA   *
055000*    SE BASEIAM NA TABELA WS-TOKEN ASSIM MONTADA.               *
055100*****************************************************************
055200*
055300     MOVE    SPACES          TO      WS-TOKEN(1)
055400                                     WS-TOKEN(2)
055500                                     WS-TOKEN(3)
055600                                     WS-TOKEN(4)
055700                                     WS-TOKEN(5)
055800                                     WS-TOKEN(6)
055900                                     WS-TOKEN(7).
056000
056100     MOVE    ZERO            TO      WS-QTD-USCORE.
056200
056300     INSPECT IN-FILENAME     TALLYING WS-QTD-USCORE
056400                             FOR     ALL     '_'.
056500
056600     UNSTRING IN-FILENAME    DELIMITED       BY      '_'
056700             INTO            WS-TOKEN(1)
056800                             WS-TOKEN(2)
056900                             WS-TOKEN(3)
057000                             WS-TOKEN(4)
057100                             WS-TOKEN(5)
057200                             WS-TOKEN(6)
057300                             WS-TOKEN(7).
057400*
057500 1050-99-EXIT.
057600     EXIT.
057700*
057800*****************************************************************
057900 1060-00-GRAVA-OCORRENCIA    SECTION.
058000*****************************************************************
058100*    GRAVA UMA LINHA DE OCORRENCIA NO RPTFILE PARA O REGISTRO   *
058200*    CORRENTE, COM A MENSAGEM MONTADA EM WS-MSG-ATUAL, E        *
058300*    CONTABILIZA O ERRO NA FAMILIA CORRENTE (OU EM DESCONHECIDA,*
058400*    QUANDO A FAMILIA NAO FOI LOCALIZADA NA TABELA).            *
058500*****************************************************************
058600*
058700     MOVE    SPACES          TO      REG-RPTDET.
058800     MOVE    IN-FAMILY       TO      RPT-FAMILY.
058900     MOVE    WS-MSG-ATUAL    TO      RPT-MESSAGE.
059000     MOVE    IN-FILENAME(1:64)
059100                             TO      RPT-FILENAME.
059200
059300     WRITE   REG-RPTFILE     FROM    REG-RPTDET.
059400
059500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
059600
059700     MOVE    003             TO      WS-PTO-ERRO.
059800
059900     PERFORM 0400-00-TESTA-FS-RPTFILE.
060000
060100     ADD     001             TO      WS-GRV-RPTFILE.
060200
060300     MOVE    'S'             TO      WS-ERRO-REG.
060400
060500     IF      WS-FAM-ACHADO-88
060600             ADD     001     TO
060700                     WS-FAM-ERROS(WS-IND-FAM-ATUAL)
060800     ELSE
060900             ADD     001     TO      WS-DESC-ERROS
061000     END-IF.
061100*
061200 1060-99-EXIT.
061300     EXIT.
061400*
061500*****************************************************************
061600*        3. CRITICAS COMUNS AS FAMILIAS GT500/GT510/GT506       *
061700*****************************************************************
061800*
061900*****************************************************************
062000 1100-00-CRITICA-GT500       SECTION.
062100*****************************************************************
062200*    FORMA DO ARQUIVO GT500 (ENTRADA DE GEOMETRIA DE MODELO):   *
062300*    D500_Snnn_Tnnn_FFFFF_CCC_MODELO.EXT (5 SEPARADORES).       *
062400*****************************************************************
062500*
062600     IF      WS-QTD-USCORE   NOT     EQUAL   05
062700             MOVE    'SHOULD BE FIVE UNDERSCORE SEPARATORS'
062800                             TO      WS-MSG-ATUAL
062900             PERFORM 1060-00-GRAVA-OCORRENCIA
063000     ELSE
063100             MOVE    WS-TOKEN(2)     TO      WS-CAMPO-CS1
063200             MOVE    WS-TOKEN(3)     TO      WS-CAMPO-CS2
063300             MOVE    WS-TOKEN(4)     TO      WS-CAMPO-FEATURE
063400             MOVE    WS-TOKEN(5)     TO      WS-CAMPO-FSC
063500             MOVE    WS-TOKEN(6)     TO      WS-CAMPO-MODL-EXT
063600
063700             PERFORM 1105-00-ESTRUTURA-GT500
063800
063900             IF      WS-CONTINUA-88
064000                     PERFORM 1110-00-CRITICA-CS1
064100                     PERFORM 1120-00-CRITICA-CS2
064200                     PERFORM 1130-00-CRITICA-FEATURE
064300                     PERFORM 1140-00-CRITICA-FSC
064400                     PERFORM 1150-00-CRITICA-MODELO
064500                     PERFORM 1160-00-CRITICA-EXT-FLT
064600             END-IF
064700     END-IF.
064800*
064900 1100-99-EXIT.
065000     EXIT.
065100*
065200*****************************************************************
065300 1105-00-ESTRUTURA-GT500     SECTION.
065400*****************************************************************
065500*
065600     MOVE    'S'             TO      WS-CONTINUA-CRITICA.
065700
065800     IF      WS-TOKEN(1)     NOT     EQUAL   'D500'
065900     OR      WS-CAMPO-CS1(1:1)       NOT     EQUAL   'S'
066000     OR      WS-CAMPO-CS2(1:1)       NOT     EQUAL   'T'
066100             MOVE    'N'     TO      WS-CONTINUA-CRITICA
066200             MOVE    'INVALID FILE NAME'
066300                             TO      WS-MSG-ATUAL
066400             PERFORM 1060-00-GRAVA-OCORRENCIA
066500     END-IF.
066600*
066700 1105-99-EXIT.
066800     EXIT.
066900*
067000*****************************************************************
067100 1110-00-CRITICA-CS1         SECTION.
067200*****************************************************************
067300*    SELETOR DE COMPONENTE 1 (CS1) - "S" + 3 DIGITOS, COM OS   *
067400*    ZEROS A ESQUERDA CONFORME A FAIXA DO VALOR NUMERICO.       *
067500*****************************************************************
067600*
067700     MOVE    ZERO            TO      WS-LEN-CAMPO.
067800
067900     INSPECT WS-CAMPO-CS1    TALLYING WS-LEN-CAMPO
068000                             FOR     CHARACTERS
068100                             BEFORE  INITIAL SPACE.
068200
068300     IF      WS-LEN-CAMPO    NOT     EQUAL   04
068400             MOVE    'COMPONENT SELECTOR 1 SHOULD BE 3 CHARACTERS'
068500                             TO      WS-MSG-ATUAL
068600             PERFORM 1060-00-GRAVA-OCORRENCIA
068700     ELSE
068800             MOVE    WS-CAMPO-CS1(2:3)
068900                             TO      WS-DIG3
069000             IF      WS-DIG3         NOT     NUMERIC
069100                     MOVE    'INVALID CS1 NUMBER FORMAT'
069200                             TO      WS-MSG-ATUAL
069300                     PERFORM 1060-00-GRAVA-OCORRENCIA
069400             ELSE
069500                     MOVE    WS-DIG3 TO      WS-NUM3
069600                     IF      (WS-NUM3 LESS 010
069700                             AND WS-DIG3(1:2) NOT EQUAL '00')
069800                     OR      (WS-NUM3 NOT LESS 010
069900                             AND WS-NUM3 LESS 100
070000                             AND WS-DIG3(1:1) NOT EQUAL '0')
070100                             MOVE    'INVALID PADDING ON CS1'
070200                                     TO      WS-MSG-ATUAL
070300                             PERFORM 1060-00-GRAVA-OCORRENCIA
070400                     END-IF
070500             END-IF
070600     END-IF.
070700*
070800 1110-99-EXIT.
070900     EXIT.
071000*
071100*****************************************************************
071200 1120-00-CRITICA-CS2         SECTION.
071300*****************************************************************
071400*    SELETOR DE COMPONENTE 2 (CS2) - "T" + 3 DIGITOS, MESMA    *
071500*    REGRA DE PREENCHIMENTO DE ZEROS DO CS1.                    *
071600*****************************************************************
071700*
071800     MOVE    ZERO            TO      WS-LEN-CAMPO.
071900
072000     INSPECT WS-CAMPO-CS2    TALLYING WS-LEN-CAMPO
072100                             FOR     CHARACTERS
072200                             BEFORE  INITIAL SPACE.
072300
072400     IF      WS-LEN-CAMPO    NOT     EQUAL   04
072500             MOVE    'COMPONENT SELECTOR 2 SHOULD BE 3 CHARACTERS'
072600                             TO      WS-MSG-ATUAL
072700             PERFORM 1060-00-GRAVA-OCORRENCIA
072800     ELSE
072900             MOVE    WS-CAMPO-CS2(2:3)
073000                             TO      WS-DIG3
073100             IF      WS-DIG3         NOT     NUMERIC
073200                     MOVE    'INVALID CS2 NUMBER FORMAT'
073300                             TO      WS-MSG-ATUAL
073400                     PERFORM 1060-00-GRAVA-OCORRENCIA
073500             ELSE
073600                     MOVE    WS-DIG3 TO      WS-NUM3
073700                     IF      (WS-NUM3 LESS 010
073800                             AND WS-DIG3(1:2) NOT EQUAL '00')
073900                     OR      (WS-NUM3 NOT LESS 010
074000                             AND WS-NUM3 LESS 100
074100                             AND WS-DIG3(1:1) NOT EQUAL '0')
074200                             MOVE    'INVALID PADDING ON CS2'
074300                                     TO      WS-MSG-ATUAL
074400                             PERFORM 1060-00-GRAVA-OCORRENCIA
074500                     END-IF
074600             END-IF
074700     END-IF.
074800*
074900 1120-99-EXIT.
075000     EXIT.
075100*
075200*****************************************************************
075300 1130-00-CRITICA-FEATURE     SECTION.
075400*****************************************************************
075500*    CODIGO DE FEATURE (FFFFF) - EXATAMENTE 5 CARACTERES.       *
075600*****************************************************************
075700*
075800     MOVE    ZERO            TO      WS-LEN-CAMPO.
075900
076000     INSPECT WS-CAMPO-FEATURE TALLYING WS-LEN-CAMPO
076100                             FOR     CHARACTERS
076200                             BEFORE  INITIAL SPACE.
076300
076400     IF      WS-LEN-CAMPO    NOT     EQUAL   05
076500             MOVE    'FEATURE CODE SHOULD BE 5 CHARACTERS'
076600                             TO      WS-MSG-ATUAL
076700             PERFORM 1060-00-GRAVA-OCORRENCIA
076800     END-IF.
076900*
077000 1130-99-EXIT.
077100     EXIT.
077200*
077300*****************************************************************
077400 1140-00-CRITICA-FSC         SECTION.
077500*****************************************************************
077600*    FEATURE SUB-CODE (FSC) - 3 DIGITOS NUMERICOS, ZEROS A     *
077700*    ESQUERDA CONFORME A FAIXA DO VALOR (MESMA REGRA DE CS1).   *
077800*****************************************************************
077900*
078000     MOVE    ZERO            TO      WS-LEN-CAMPO.
078100
078200     INSPECT WS-CAMPO-FSC    TALLYING WS-LEN-CAMPO
078300                             FOR     CHARACTERS
078400                             BEFORE  INITIAL SPACE.
078500
078600     IF      WS-LEN-CAMPO    NOT     EQUAL   03
078700             MOVE    'FEATURE SUB-CODE SHOULD BE 3 DIGITS'
078800                             TO      WS-MSG-ATUAL
078900             PERFORM 1060-00-GRAVA-OCORRENCIA
079000     ELSE
079100             MOVE    WS-CAMPO-FSC(1:3)
079200                             TO      WS-DIG3
079300             IF      WS-DIG3         NOT     NUMERIC
079400                     MOVE    'INVALID FSC NUMBER FORMAT'
079500                             TO      WS-MSG-ATUAL
079600                     PERFORM 1060-00-GRAVA-OCORRENCIA
079700             ELSE
079800                     MOVE    WS-DIG3 TO      WS-NUM3
079900                     IF      (WS-NUM3 LESS 010
080000                             AND WS-DIG3(1:2) NOT EQUAL '00')
080100                     OR      (WS-NUM3 NOT LESS 010
080200                             AND WS-NUM3 LESS 100
080300                             AND WS-DIG3(1:1) NOT EQUAL '0')
080400                             MOVE    'INVALID PADDING ON FSC'
080500                                     TO      WS-MSG-ATUAL
080600                             PERFORM 1060-00-GRAVA-OCORRENCIA
080700                     END-IF
080800             END-IF
080900     END-IF.
081000*
081100 1140-99-EXIT.
081200     EXIT.
081300*
081400*****************************************************************
081500 1150-00-CRITICA-MODELO      SECTION.
081600*****************************************************************
081700*    SEPARA O NOME DO MODELO DA EXTENSAO (ULTIMO PEDACO, APOS   *
081800*    O PONTO) E CRITICA O TAMANHO MAXIMO DO NOME (32 POSICOES). *
081900*****************************************************************
082000*
082100     MOVE    SPACES          TO      WS-MODL
082200                                     WS-EXT.
082300
082400     UNSTRING WS-CAMPO-MODL-EXT      DELIMITED       BY      '.'
082500             INTO            WS-MODL
082600                             WS-EXT.
082700
082800     MOVE    ZERO            TO      WS-LEN-CAMPO.
082900
083000     INSPECT WS-MODL         TALLYING WS-LEN-CAMPO
083100                             FOR     CHARACTERS
083200                             BEFORE  INITIAL SPACE.
083300
083400     IF      WS-LEN-CAMPO    GREATER 32
083500             MOVE    'MODEL NAME SHOULD NOT EXCEED 32 CHARACTERS'
083600                             TO      WS-MSG-ATUAL
083700             PERFORM 1060-00-GRAVA-OCORRENCIA
083800     END-IF.
083900*
084000 1150-99-EXIT.
084100     EXIT.
084200*
084300*****************************************************************
084400 1160-00-CRITICA-EXT-FLT     SECTION.
084500*****************************************************************
084600*    EXTENSAO DEVE SER "FLT" PARA OS ARQUIVOS DE GEOMETRIA.     *
084700*****************************************************************
084800*
084810     MOVE    ZERO            TO      WS-LEN-CAMPO.
084820
084830     INSPECT WS-EXT          TALLYING WS-LEN-CAMPO
084840                             FOR     CHARACTERS
084850                             BEFORE  INITIAL SPACE.
084860
084870     IF      WS-LEN-CAMPO    NOT     EQUAL   03
085000     OR      WS-EXT(1:3)     NOT     EQUAL   'flt'
085100             MOVE    'FILE EXTENSION MUST BE FLT'
085200                             TO      WS-MSG-ATUAL
085210             PERFORM 1060-00-GRAVA-OCORRENCIA
085300     END-IF.
085400*
085500 1160-99-EXIT.
085600     EXIT.
085700*
085800*****************************************************************
085900 1170-00-CRITICA-LOD         SECTION.
086000*****************************************************************
086100*    NIVEL DE DETALHE (LOD) - "LC" (NIVEL COMUM) OU "L" MAIS   *
086200*    2 DIGITOS DE 00 A 23.  RESULTADO GUARDADO EM               *
086300*    WS-LOD-VALIDO/WS-LOD-E-LC/WS-LOD-NUMERICO PARA USO POR     *
086400*    OUTRAS CRITICAS (p.ex. UREF EM GS300).                     *
086500*****************************************************************
086600*
086700     MOVE    'N'             TO      WS-LOD-VALIDO.
086800     MOVE    'N'             TO      WS-LOD-E-LC.
086900     MOVE    ZERO            TO      WS-LOD-NUMERICO.
087000     MOVE    ZERO            TO      WS-LEN-CAMPO.
087100
087200     INSPECT WS-CAMPO-LOD    TALLYING WS-LEN-CAMPO
087300                             FOR     CHARACTERS
087400                             BEFORE  INITIAL SPACE.
087500
087600     IF      WS-LEN-CAMPO    EQUAL   02
087700     AND     WS-CAMPO-LOD(1:2)       EQUAL   'LC'
087800             MOVE    'S'     TO      WS-LOD-VALIDO
087900             MOVE    'S'     TO      WS-LOD-E-LC
088000     ELSE
088100             IF      WS-LEN-CAMPO    EQUAL   03
088200             AND     WS-CAMPO-LOD(1:1)       EQUAL   'L'
088300             AND     WS-CAMPO-LOD(2:2)       NUMERIC
088400                     MOVE    WS-CAMPO-LOD(2:2)
088500                                     TO      WS-NUM-LOD
088600                     IF      WS-NUM-LOD      NOT     GREATER 23
088700                             MOVE    'S'     TO      WS-LOD-VALIDO
088800                             MOVE    WS-NUM-LOD      TO
088900                                     WS-LOD-NUMERICO
089000                     END-IF
089100             END-IF
089200     END-IF.
089300
089400     IF      NOT     WS-LOD-VALIDO-88
089500             MOVE    'INVALID LOD'
089600                             TO      WS-MSG-ATUAL
089700             PERFORM 1060-00-GRAVA-OCORRENCIA
089800     END-IF.
089900*
090000 1170-99-EXIT.
090100     EXIT.
090200*
090300*****************************************************************
090400*        4. CRITICA DA FAMILIA GT510 (LOD DE GEOMETRIA)         *
090500*****************************************************************
090600*
090700*****************************************************************
090800 1200-00-CRITICA-GT510       SECTION.
090900*****************************************************************
091000*    FORMA DO ARQUIVO GT510 (LOD DE GEOMETRIA DE MODELO):       *
091100*    D510_Snnn_Tnnn_Lnn_FFFFF_CCC_MODELO.EXT (6 SEPARADORES).    *
091200*****************************************************************
091300*
091400     IF      WS-QTD-USCORE   NOT     EQUAL   06
091500             MOVE    'SHOULD BE SIX UNDERSCORE SEPARATORS'
091600                             TO      WS-MSG-ATUAL
091700             PERFORM 1060-00-GRAVA-OCORRENCIA
091800     ELSE
091900             MOVE    WS-TOKEN(2)     TO      WS-CAMPO-CS1
092000             MOVE    WS-TOKEN(3)     TO      WS-CAMPO-CS2
092100             MOVE    WS-TOKEN(4)     TO      WS-CAMPO-LOD
092200             MOVE    WS-TOKEN(5)     TO      WS-CAMPO-FEATURE
092300             MOVE    WS-TOKEN(6)     TO      WS-CAMPO-FSC
092400             MOVE    WS-TOKEN(7)     TO      WS-CAMPO-MODL-EXT
092500
092600             PERFORM 1205-00-ESTRUTURA-GT510
092700
092800             IF      WS-CONTINUA-88
092900                     PERFORM 1110-00-CRITICA-CS1
093000                     PERFORM 1120-00-CRITICA-CS2
093100                     PERFORM 1170-00-CRITICA-LOD
093200                     PERFORM 1130-00-CRITICA-FEATURE
093300                     PERFORM 1140-00-CRITICA-FSC
093400                     PERFORM 1150-00-CRITICA-MODELO
093500                     PERFORM 1160-00-CRITICA-EXT-FLT
093600             END-IF
093700     END-IF.
093800*
093900 1200-99-EXIT.
094000     EXIT.
094100*
094200*****************************************************************
094300 1205-00-ESTRUTURA-GT510     SECTION.
094400*****************************************************************
094500*
094600     MOVE    'S'             TO      WS-CONTINUA-CRITICA.
094700
094800     IF      WS-TOKEN(1)     NOT     EQUAL   'D510'
094900     OR      WS-CAMPO-CS1(1:1)       NOT     EQUAL   'S'
095000     OR      WS-CAMPO-CS2(1:1)       NOT     EQUAL   'T'
095100             MOVE    'N'     TO      WS-CONTINUA-CRITICA
095200             MOVE    'INVALID FILE NAME'
095300                             TO      WS-MSG-ATUAL
095400             PERFORM 1060-00-GRAVA-OCORRENCIA
095500     END-IF.
095600*
095700 1205-99-EXIT.
095800     EXIT.
095900*
096000*****************************************************************
096100*        5. CRITICA DA FAMILIA GT506 (GEOMETRIA INTERIOR)       *
096200*****************************************************************
096300*
096400*****************************************************************
096500 1300-00-CRITICA-GT506       SECTION.
096600*****************************************************************
096700*    FORMA DO ARQUIVO GT506 (GEOMETRIA INTERIOR DE MODELO):      *
096800*    D506_Snnn_Tnnn_Lnn_FFFFF_CCC_MODELO.EXT (6 SEPARADORES).    *
096900*    MESMA ESTRUTURA DO GT510, TROCANDO O PREFIXO.               *
097000*****************************************************************
097100*
097200     IF      WS-QTD-USCORE   NOT     EQUAL   06
097300             MOVE    'SHOULD BE SIX UNDERSCORE SEPARATORS'
097400                             TO      WS-MSG-ATUAL
097500             PERFORM 1060-00-GRAVA-OCORRENCIA
097600     ELSE
097700             MOVE    WS-TOKEN(2)     TO      WS-CAMPO-CS1
097800             MOVE    WS-TOKEN(3)     TO      WS-CAMPO-CS2
097900             MOVE    WS-TOKEN(4)     TO      WS-CAMPO-LOD
098000             MOVE    WS-TOKEN(5)     TO      WS-CAMPO-FEATURE
098100             MOVE    WS-TOKEN(6)     TO      WS-CAMPO-FSC
098200             MOVE    WS-TOKEN(7)     TO      WS-CAMPO-MODL-EXT
098300
098400             PERFORM 1305-00-ESTRUTURA-GT506
098500
098600             IF      WS-CONTINUA-88
098700                     PERFORM 1110-00-CRITICA-CS1
098800                     PERFORM 1120-00-CRITICA-CS2
098900                     PERFORM 1170-00-CRITICA-LOD
099000                     PERFORM 1130-00-CRITICA-FEATURE
099100                     PERFORM 1140-00-CRITICA-FSC
099200                     PERFORM 1150-00-CRITICA-MODELO
099300                     PERFORM 1160-00-CRITICA-EXT-FLT
099400             END-IF
099500     END-IF.
099600*
099700 1300-99-EXIT.
099800     EXIT.
099900*
100000*****************************************************************
100100 1305-00-ESTRUTURA-GT506     SECTION.
100200*****************************************************************
100300*
100400     MOVE    'S'             TO      WS-CONTINUA-CRITICA.
100500
100600     IF      WS-TOKEN(1)     NOT     EQUAL   'D506'
100700     OR      WS-CAMPO-CS1(1:1)       NOT     EQUAL   'S'
100800     OR      WS-CAMPO-CS2(1:1)       NOT     EQUAL   'T'
100900             MOVE    'N'     TO      WS-CONTINUA-CRITICA
101000             MOVE    'INVALID FILE NAME'
101100                             TO      WS-MSG-ATUAL
101200             PERFORM 1060-00-GRAVA-OCORRENCIA
101300     END-IF.
101400*
101500 1305-99-EXIT.
101600     EXIT.
101700*
101800*****************************************************************
101900*        6. CRITICA DA FAMILIA GS300 (ARQUIVO DE GEOCELULA)     *
102000*****************************************************************
102100*
102200*****************************************************************
102300 1400-00-CRITICA-GS300       SECTION.
102400*****************************************************************
102500*    FORMA DO ARQUIVO GS300 (ARQUIVO DE GEOCELULA DO MODELO     *
102600*    GS): <LATLON>_Dnnn_Snnn_Tnnn_Lnn_Unnnnnnnn.EXT              *
102700*    (6 SEPARADORES).                                            *
102800*****************************************************************
102900*
103000     IF      WS-QTD-USCORE   NOT     EQUAL   06
103100             MOVE    'SHOULD BE SIX UNDERSCORE SEPARATORS'
103200                             TO      WS-MSG-ATUAL
103300             PERFORM 1060-00-GRAVA-OCORRENCIA
103400     ELSE
103500             MOVE    WS-TOKEN(1)     TO      WS-CAMPO-LATLON
103600             MOVE    WS-TOKEN(2)     TO      WS-CAMPO-DATASET
103700             MOVE    WS-TOKEN(3)     TO      WS-CAMPO-CS1
103800             MOVE    WS-TOKEN(4)     TO      WS-CAMPO-CS2
103900             MOVE    WS-TOKEN(5)     TO      WS-CAMPO-LOD
104000             MOVE    WS-TOKEN(6)     TO      WS-CAMPO-UREF
104050             MOVE    WS-TOKEN(7)     TO      WS-CAMPO-RREF-EXT
104100
104200             PERFORM 1405-00-ESTRUTURA-GS300
104300
104400             IF      WS-CONTINUA-88
104500                     PERFORM 1410-00-CRITICA-LATITUDE
104600                     PERFORM 1420-00-CRITICA-LONGITUDE
104700                     PERFORM 1430-00-CRITICA-DATASET-COD
104800                     PERFORM 1110-00-CRITICA-CS1
104900                     PERFORM 1120-00-CRITICA-CS2
105000                     PERFORM 1440-00-CRITICA-CS-NAO-ZERO
105100                     PERFORM 1170-00-CRITICA-LOD
105200                     PERFORM 1450-00-PARTE-UREF-EXT
105300                     PERFORM 1460-00-CRITICA-UREF
105400                     PERFORM 1470-00-CRITICA-EXT-ZIP
105500             END-IF
105600     END-IF.
105700*
105800 1400-99-EXIT.
105900     EXIT.
106000*
106100*****************************************************************
106200 1405-00-ESTRUTURA-GS300     SECTION.
106300*****************************************************************
106400*
106500     MOVE    'S'             TO      WS-CONTINUA-CRITICA.
106600
106700     IF      WS-CAMPO-DATASET(1:1)   NOT     EQUAL   'D'
106800     OR      WS-CAMPO-CS1(1:1)       NOT     EQUAL   'S'
106900     OR      WS-CAMPO-CS2(1:1)       NOT     EQUAL   'T'
107000             MOVE    'N'     TO      WS-CONTINUA-CRITICA
107100             MOVE    'INVALID FILE NAME'
107200                             TO      WS-MSG-ATUAL
107300             PERFORM 1060-00-GRAVA-OCORRENCIA
107400     END-IF.
107500*
107600 1405-99-EXIT.
107700     EXIT.
107800*
107900*****************************************************************
108000 1410-00-CRITICA-LATITUDE    SECTION.
108100*****************************************************************
108200*    LATITUDE DA GEOCELULA - HEMISFERIO "N"/"S" + 2 DIGITOS     *
108300*    NUMERICOS DE 00 A 89.                                       *
108400*****************************************************************
108500*
108600     MOVE    WS-LATLON-LAT-HEMI      TO      WS-LAT-HEMI.
108700     MOVE    WS-LATLON-LAT-DIG       TO      WS-LAT-DIG.
108800
108900     IF      NOT     WS-LAT-HEMI-OK
109000     OR      WS-LAT-DIG      NOT     NUMERIC
109100             MOVE    'INVALID LATITUDE'
109200                             TO      WS-MSG-ATUAL
109300             PERFORM 1060-00-GRAVA-OCORRENCIA
109400     ELSE
109500             MOVE    WS-LAT-DIG      TO      WS-LAT-NUM
109600             IF      WS-LAT-NUM      GREATER 89
109700                     MOVE    'INVALID LATITUDE'
109800                                     TO      WS-MSG-ATUAL
109900                     PERFORM 1060-00-GRAVA-OCORRENCIA
110000             END-IF
110100     END-IF.
110200*
110300 1410-99-EXIT.
110400     EXIT.
110500*
110600*****************************************************************
110700 1420-00-CRITICA-LONGITUDE   SECTION.
110800*****************************************************************
110900*    LONGITUDE DA GEOCELULA - HEMISFERIO "E"/"W" + 3 DIGITOS    *
111000*    NUMERICOS DE 000 A 179.                                     *
111100*****************************************************************
111200*
111300     MOVE    WS-LATLON-LON-HEMI      TO      WS-LON-HEMI.
111400     MOVE    WS-LATLON-LON-DIG       TO      WS-LON-DIG.
111500
111600     IF      NOT     WS-LON-HEMI-OK
111700     OR      WS-LON-DIG      NOT     NUMERIC
111800             MOVE    'INVALID LONGITUDE'
111900                             TO      WS-MSG-ATUAL
112000             PERFORM 1060-00-GRAVA-OCORRENCIA
112100     ELSE
112200             MOVE    WS-LON-DIG      TO      WS-LON-NUM
112300             IF      WS-LON-NUM      GREATER 179
112400                     MOVE    'INVALID LONGITUDE'
112500                                     TO      WS-MSG-ATUAL
112600                     PERFORM 1060-00-GRAVA-OCORRENCIA
112700             END-IF
112800     END-IF.
112900*
113000 1420-99-EXIT.
113100     EXIT.
113200*
113300*****************************************************************
113400 1430-00-CRITICA-DATASET-COD SECTION.
113500*****************************************************************
113600*    CODIGO DE DATASET DA GEOCELULA - "D" + 3 DIGITOS, DEVE     *
113700*    CAIR NA FAIXA 300 A 309 (TABELA DE DATASETS GS).           *
113800*****************************************************************
113900*
114000     MOVE    WS-CAMPO-DATASET(2:3)   TO      WS-DATASET-DIG.
114100
114200     IF      WS-DATASET-DIG  NOT     NUMERIC
114300             MOVE    'INVALID DATASET CODE'
114400                             TO      WS-MSG-ATUAL
114500             PERFORM 1060-00-GRAVA-OCORRENCIA
114600     ELSE
114700             MOVE    WS-DATASET-DIG  TO      WS-DATASET-COD
114800             IF      NOT     WS-DATASET-COD-OK
114900                     MOVE    'INVALID DATASET CODE'
115000                                     TO      WS-MSG-ATUAL
115100                     PERFORM 1060-00-GRAVA-OCORRENCIA
115200             END-IF
115300     END-IF.
115400*
115500 1430-99-EXIT.
115600     EXIT.
115700*
115800*****************************************************************
115900 1440-00-CRITICA-CS-NAO-ZERO SECTION.
116000*****************************************************************
116100*    EM GS300, OS SELETORES DE COMPONENTE 1 E 2 NAO PODEM SER   *
116200*    ZERO (A GEOCELULA INTEIRA NAO TEM SELETOR "NULO").         *
116300*****************************************************************
116400*
116500     MOVE    WS-CAMPO-CS1(2:3)       TO      WS-DIG3.
116600     IF      WS-DIG3         NUMERIC
116700             MOVE    WS-DIG3 TO      WS-NUM3
116800             IF      WS-NUM3 EQUAL   ZERO
116900                     MOVE    'INVALID COMPONENT SELECTOR 1'
117000                                     TO      WS-MSG-ATUAL
117100                     PERFORM 1060-00-GRAVA-OCORRENCIA
117200             END-IF
117300     END-IF.
117400
117500     MOVE    WS-CAMPO-CS2(2:3)       TO      WS-DIG3.
117600     IF      WS-DIG3         NUMERIC
117700             MOVE    WS-DIG3 TO      WS-NUM3
117800             IF      WS-NUM3 EQUAL   ZERO
117900                     MOVE    'INVALID COMPONENT SELECTOR 2'
118000                                     TO      WS-MSG-ATUAL
118100                     PERFORM 1060-00-GRAVA-OCORRENCIA
118200             END-IF
118300     END-IF.
118400*
118500 1440-99-EXIT.
118600     EXIT.
118700*
118800*****************************************************************
118900 1450-00-PARTE-UREF-EXT      SECTION.
119000*****************************************************************
119100*    SEPARA O PEDACO "Rnnn" DA EXTENSAO DO ARQUIVO DE GEOCELULA, *
119200*    TOMANDO O PONTO COMO SEPARADOR.                             *
119300*****************************************************************
119400*
119500     MOVE    SPACES          TO      WS-RREF-PARTE
119600                                     WS-EXT.
119700
119800     UNSTRING WS-CAMPO-RREF-EXT DELIMITED     BY      '.'
119900             INTO            WS-RREF-PARTE
120000                             WS-EXT.
120100*
120200 1450-99-EXIT.
120300     EXIT.
120400*
120500*****************************************************************
120600 1460-00-CRITICA-UREF        SECTION.
120700*****************************************************************
120800*    UREF DA GEOCELULA - "U" + DIGITOS, DEVE SER MAIOR OU IGUAL*
120900*    A ZERO E MENOR OU IGUAL A 2**LOD (2**0 QUANDO O LOD E      *
121000*    "LC"). A FAIXA MAXIMA USA A TABELA WS-TAB-POT2.             *
121100*****************************************************************
121200*
121300     MOVE    ZERO            TO      WS-LEN-CAMPO.
121310
121320     INSPECT WS-CAMPO-UREF   TALLYING WS-LEN-CAMPO
121330                             FOR     CHARACTERS
121340                             BEFORE  INITIAL SPACE.
121350
121360     SUBTRACT 001            FROM    WS-LEN-CAMPO.
121370     MOVE    WS-LEN-CAMPO    TO      WS-UREF-LEN.
121380
121390     IF      WS-CAMPO-UREF(1:1)      NOT     EQUAL   'U'
121400     OR      WS-UREF-LEN     LESS    1
121410             MOVE    'INVALID UREF'
121420                             TO      WS-MSG-ATUAL
121430             PERFORM 1060-00-GRAVA-OCORRENCIA
121440     ELSE
121450             IF      WS-CAMPO-UREF(2:WS-UREF-LEN)
121460                             NOT     NUMERIC
121470                     MOVE    'INVALID UREF'
121480                                     TO      WS-MSG-ATUAL
121490                     PERFORM 1060-00-GRAVA-OCORRENCIA
121500             ELSE
121510                     MOVE    WS-CAMPO-UREF(2:WS-UREF-LEN)
121520                                     TO      WS-UREF-NUM
121530                     PERFORM 1465-00-CRITICA-FAIXA-UREF
121540             END-IF
121550     END-IF.
121560*
121570 1460-99-EXIT.
121580     EXIT.
121590*
121600*****************************************************************
121610 1465-00-CRITICA-FAIXA-UREF  SECTION.
121620*****************************************************************
121630*    VALIDA A FAIXA NUMERICA DO UREF JA CONVERTIDO              *
121640*    CONTRA O LIMITE DO LOD (TABELA DE POTENCIAS DE 2).          *
121650*****************************************************************
121660*
121670     IF      WS-LOD-E-LC-88
121680             IF      WS-UREF-NUM     NOT     EQUAL   ZERO
121690                     MOVE    'INVALID UREF'
121700                                     TO      WS-MSG-ATUAL
121710                     PERFORM 1060-00-GRAVA-OCORRENCIA
121720             END-IF
121730     ELSE
121740             IF      WS-LOD-VALIDO-88
121750                     MOVE    WS-LOD-NUMERICO TO
121760                             WS-IND-POT2
121770                     ADD     001     TO      WS-IND-POT2
121780                     MOVE    WS-POT2(WS-IND-POT2)    TO
121790                             WS-LIMITE-UREF
121800                     IF      WS-UREF-NUM GREATER
121810                             WS-LIMITE-UREF
121820                             MOVE    'INVALID UREF'
121830                                     TO      WS-MSG-ATUAL
121840                     PERFORM
121850                             1060-00-GRAVA-OCORRENCIA
121860                     END-IF
121870             END-IF
121880     END-IF.
121890*
121900 1465-99-EXIT.
121910     EXIT.
121920*
125100 1470-00-CRITICA-EXT-ZIP     SECTION.
125200*****************************************************************
125300*    EXTENSAO DEVE SER "ZIP" PARA O ARQUIVO DE GEOCELULA.        *
125400*****************************************************************
125500*
125510     MOVE    ZERO            TO      WS-LEN-CAMPO.
125520
125530     INSPECT WS-EXT          TALLYING WS-LEN-CAMPO
125540                             FOR     CHARACTERS
125550                             BEFORE  INITIAL SPACE.
125560
125570     IF      WS-LEN-CAMPO    NOT     EQUAL   03
125600     OR      WS-EXT(1:3)     NOT     EQUAL   'zip'
125700             MOVE    'FILE EXTENSION MUST BE ZIP'
125800                             TO      WS-MSG-ATUAL
125900             PERFORM 1060-00-GRAVA-OCORRENCIA
126000     END-IF.
126100*
126200 1470-99-EXIT.
126300     EXIT.
126400*
126500*****************************************************************
126600*        7. ENCERRAMENTO DO JOB - RESUMOS E TOTAL GERAL         *
126700*****************************************************************
126800*
126900*****************************************************************
127000 3000-00-PROCED-FINAIS       SECTION.
127100*****************************************************************
127200*
127300     CLOSE   INFILE
127400             RPTFILE.
127500
127600     MOVE   ' NO FECHAMENTO ' TO      WS-ACESSO-ARQ.
127700
127800     MOVE    004             TO      WS-PTO-ERRO.
127900
128000     PERFORM 0200-00-TESTA-FILE-STATUS.
128100
128200     PERFORM 3100-00-GRAVA-RESUMOS.
128300
128400     PERFORM 3200-00-GRAVA-TOTAL-GERAL.
128500
128600     PERFORM 3900-00-MONTA-ESTATISTICA.
128700*
128800 3000-99-EXIT.
128900     EXIT.
129000*
129100*****************************************************************
129200 3100-00-GRAVA-RESUMOS       SECTION.
129300*****************************************************************
129400*
129500     PERFORM 3110-00-GRAVA-UM-RESUMO
129600       VARYING WS-IND-FAM    FROM    01      BY      01
129700       UNTIL   WS-IND-FAM    GREATER 04.
129800*
129900 3100-99-EXIT.
130000     EXIT.
130100*
130200*****************************************************************
130300 3110-00-GRAVA-UM-RESUMO     SECTION.
130400*****************************************************************
130500*    GRAVA A LINHA DE RESUMO DE UMA FAMILIA E ACUMULA SEUS      *
130600*    TOTAIS NOS CONTADORES GERAIS DO JOB.                        *
130700*****************************************************************
130800*
130900     MOVE    SPACES          TO      REG-RPTSUM.
131000     MOVE    WS-FAM-COD(WS-IND-FAM)  TO      RPTSUM-FAMILY.
131100     MOVE    WS-FAM-LIDOS(WS-IND-FAM)
131200                             TO      RPTSUM-LIDOS.
131300     MOVE    WS-FAM-VALIDOS(WS-IND-FAM)
131400                             TO      RPTSUM-VALIDOS.
131500     MOVE    WS-FAM-ERROS(WS-IND-FAM)
131600                             TO      RPTSUM-ERROS.
131700
131800     WRITE   REG-RPTFILE     FROM    REG-RPTSUM.
131900
132000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
132100
132200     MOVE    005             TO      WS-PTO-ERRO.
132300
132400     PERFORM 0400-00-TESTA-FS-RPTFILE.
132500
132600     ADD     001             TO      WS-GRV-RPTFILE.
132700
133000     ADD     WS-FAM-VALIDOS(WS-IND-FAM)
133100                             TO      WS-TOT-VALIDO-GERAL.
133200     ADD     WS-FAM-ERROS(WS-IND-FAM)
133300                             TO      WS-TOT-ERRO-GERAL.
133400*
133500 3110-99-EXIT.
133600     EXIT.
133700*
133800*****************************************************************
133900 3200-00-GRAVA-TOTAL-GERAL   SECTION.
134000*****************************************************************
134100*    GRAVA A LINHA DE TOTAL GERAL DO RELATORIO - O TOTAL DE     *
134200*    LIDOS E O PROPRIO WS-LID-INFILE (ABRANGE TAMBEM OS         *
134300*    REGISTROS DE FAMILIA DESCONHECIDA); O TOTAL DE ERROS SOMA  *
134400*    OS ERROS DE CADA FAMILIA MAIS OS DA FAMILIA DESCONHECIDA.   *
134500*****************************************************************
134600*
134700     ADD     WS-DESC-ERROS   TO      WS-TOT-ERRO-GERAL.
134800
134900     MOVE    SPACES          TO      REG-RPTTOT.
135000     MOVE    WS-LID-INFILE   TO      RPTTOT-LIDOS.
135100     MOVE    WS-TOT-VALIDO-GERAL
135200                             TO      RPTTOT-VALIDOS.
135300     MOVE    WS-TOT-ERRO-GERAL
135400                             TO      RPTTOT-ERROS.
135500
135600     WRITE   REG-RPTFILE     FROM    REG-RPTTOT.
135700
135800     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
135900
136000     MOVE    006             TO      WS-PTO-ERRO.
136100
136200     PERFORM 0400-00-TESTA-FS-RPTFILE.
136300
136400     ADD     001             TO      WS-GRV-RPTFILE.
136500*
136600 3200-99-EXIT.
136700     EXIT.
136800*
136900*****************************************************************
137000 3900-00-MONTA-ESTATISTICA   SECTION.
137100*****************************************************************
137200*    EXIBE NO CONSOLE DO JOB O RESUMO DA EXECUCAO - REGISTROS   *
137300*    LIDOS DO INFILE E LINHAS GRAVADAS NO RPTFILE.               *
137400*****************************************************************
137500*
137600     DISPLAY '******************* GPFPB017 ******************'.
137700     DISPLAY '*                                               *'.
137800     DISPLAY '*     CRITICA DE NOMES DE ARQUIVO CDB - FIM     *'.
137900     DISPLAY '*                                               *'.
138000
138100     MOVE    WS-LID-INFILE   TO      WS-EDICAO.
138200     DISPLAY '*  REGISTROS LIDOS  DO INFILE.: ' WS-EDICAO.
138300
138400     MOVE    WS-TOT-VALIDO-GERAL
138500                             TO      WS-EDICAO.
138600     DISPLAY '*  ARQUIVOS VALIDOS...........: ' WS-EDICAO.
138700
138800     MOVE    WS-TOT-ERRO-GERAL
138900                             TO      WS-EDICAO.
139000     DISPLAY '*  VIOLACOES ENCONTRADAS......: ' WS-EDICAO.
139100
139200     MOVE    WS-DESC-LIDOS   TO      WS-EDICAO.
139300     DISPLAY '*  DE FAMILIA DESCONHECIDA....: ' WS-EDICAO.
139400
139500     MOVE    WS-GRV-RPTFILE  TO      WS-EDICAO.
139600     DISPLAY '*  LINHAS GRAVADAS NO RPTFILE.: ' WS-EDICAO.
139700
139800     DISPLAY '*                                               *'.
139900     DISPLAY '*************************************************'.
140000*
140100 3900-99-EXIT.
140200     EXIT.
140300*
140400*****************************************************************
140500* FIM DO PROGRAMA GPFPB017                                      *
140600*****************************************************************
