000100******************************************************************
000200* SISTEMA         - SIGPF - VALIDACAO DE NOMES DE ARQUIVO CDB   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - RPTFILE          - LRECL 132 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBO1017 - RELATORIO DE CRITICA DE NOMES    *
000700******************************************************************
000800* REG-RPTCAB      - PIC X(132)       - LINHA DE CABECALHO       *
000900* REG-RPTDET      - PIC X(132)       - LINHA DE OCORRENCIA      *
001000* REG-RPTSUM      - PIC X(132)       - LINHA DE RESUMO POR      *
001100*                                       FAMILIA                 *
001200* REG-RPTTOT      - PIC X(132)       - LINHA DE TOTAL GERAL     *
001300******************************************************************
001400*    MANUTENCAO.: 14/03/1991 - AGM - CHAMADO CDB-0017            *CDB-0017
001500*                 BOOK CRIADO JUNTO COM O GPFPB017:              *
001600*                 REG-RPTCAB E REG-RPTDET PARA O RELATORIO       *
001700*                 DE CRITICA DE NOMES DE ARQUIVO.                *
001800*    MANUTENCAO.: 30/09/1998 - LCM - CHAMADO CDB-0099            *CDB-0099
001900*                 REVISADO P/ ANO 2000 - BOOK NAO CONTEM         *
002000*                 CAMPO DE DATA, SEM IMPACTO.                    *
002100*    MANUTENCAO.: 11/06/2003 - AGM - CHAMADO CDB-0140            *CDB-0140
002200*                 INCLUIDOS REG-RPTSUM E REG-RPTTOT PARA O       *
002300*                 RESUMO POR FAMILIA E O TOTAL GERAL DO          *
002400*                 RELATORIO.                                     *
002450*    MANUTENCAO.: 14/01/2010 - MCF - CHAMADO CDB-0192            *CDB-0192
002460*                 HISTORICO REVISADO JUNTO COM O AJUSTE DOS      *
002470*                 TEXTOS DE RPT-MESSAGE NO GPFPB017 - LAY-OUT    *
002480*                 DESTE BOOK NAO FOI ALTERADO.                   *
002500******************************************************************
002600*
002700******************************************************************
002800*    LAY-OUT CABECALHO DO RELATORIO                              *
002900******************************************************************
003000*
003100 01          REG-RPTCAB.
003200   03        FILLER          PIC     X(001) VALUE SPACE.
003300   03        RPT-CAB-TITULO  PIC     X(032)
003400                             VALUE 'CDB STRUCTURE VALIDATION REPORT'.
003500   03        FILLER          PIC     X(099) VALUE SPACES.
003600*
003700******************************************************************
003800*    LAY-OUT LINHA DE OCORRENCIA (UMA POR VIOLACAO)              *
003900******************************************************************
004000*
004100 01          REG-RPTDET.
004200   03        RPT-FAMILY      PIC     X(006).
004300   03        FILLER          PIC     X(001) VALUE SPACE.
004400   03        RPT-MESSAGE     PIC     X(060).
004500   03        FILLER          PIC     X(001) VALUE SPACE.
004600   03        RPT-FILENAME    PIC     X(064).
004700*
004800******************************************************************
004900*    LAY-OUT LINHA DE RESUMO POR FAMILIA                         *
005000******************************************************************
005100*
005200 01          REG-RPTSUM.
005300   03        FILLER          PIC     X(001) VALUE SPACE.
005400   03        FILLER          PIC     X(008) VALUE 'FAMILIA '.
005500   03        RPTSUM-FAMILY   PIC     X(006).
005600   03        FILLER          PIC     X(003) VALUE SPACES.
005700   03        FILLER          PIC     X(006) VALUE 'LIDOS='.
005800   03        RPTSUM-LIDOS    PIC     ZZZZZZ9.
005900   03        FILLER          PIC     X(002) VALUE SPACES.
006000   03        FILLER          PIC     X(008) VALUE 'VALIDOS='.
006100   03        RPTSUM-VALIDOS  PIC     ZZZZZZ9.
006200   03        FILLER          PIC     X(002) VALUE SPACES.
006300   03        FILLER          PIC     X(006) VALUE 'ERROS='.
006400   03        RPTSUM-ERROS    PIC     ZZZZZZ9.
006500   03        FILLER          PIC     X(069) VALUE SPACES.
006600*
006700******************************************************************
006800*    LAY-OUT LINHA DE TOTAL GERAL                                *
006900******************************************************************
007000*
007100 01          REG-RPTTOT.
007200   03        FILLER          PIC     X(001) VALUE SPACE.
007300   03        FILLER          PIC     X(012) VALUE 'TOTAL GERAL '.
007400   03        FILLER          PIC     X(006) VALUE 'LIDOS='.
007500   03        RPTTOT-LIDOS    PIC     ZZZZZZ9.
007600   03        FILLER          PIC     X(002) VALUE SPACES.
007700   03        FILLER          PIC     X(008) VALUE 'VALIDOS='.
007800   03        RPTTOT-VALIDOS  PIC     ZZZZZZ9.
007900   03        FILLER          PIC     X(002) VALUE SPACES.
008000   03        FILLER          PIC     X(006) VALUE 'ERROS='.
008100   03        RPTTOT-ERROS    PIC     ZZZZZZ9.
008200   03        FILLER          PIC     X(074) VALUE SPACES.
008300*
008400******************************************************************
008500* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - RPTFILE *
008600******************************************************************
