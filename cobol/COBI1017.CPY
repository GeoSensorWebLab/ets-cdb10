000100******************************************************************
000200* SISTEMA         - SIGPF - VALIDACAO DE NOMES DE ARQUIVO CDB   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - INFILE          - LRECL 086 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI1017 - INVENTARIO DE ARQUIVOS CANDIDATOS *
000700******************************************************************
000800* REG-CANDARQ     - PIC X(090)       - AREA DE TRABALHO (086     *
000900*                                       LIDOS DO INFILE + FILLER*
001000*                                       DE RESERVA)             *
001100******************************************************************
001200* IN-FAMILY       - PIC X(006)       - SIGLA DA FAMILIA CDB DO   *
001300*                                       DATASET (GT500, GT510,   *
001400*                                       GT506 OU GS300)          *
001500* IN-FILENAME     - PIC X(080)       - NOME DO ARQUIVO CANDIDATO *
001600*                                       A SER CRITICADO, ALINHADO*
001700*                                       A ESQUERDA E COMPLETADO  *
001800*                                       COM BRANCOS              *
001900* FILLER          - PIC X(004)       - AREA LIVRE               *
002000******************************************************************
002100*    MANUTENCAO.: 14/03/1991 - AGM - CHAMADO CDB-0017            *CDB-0017
002200*                 BOOK CRIADO JUNTO COM O GPFPB017 PARA O        *
002300*                 NOVO CRITICO DE NOMES DE ARQUIVO DO            *
002400*                 REPOSITORIO CDB (IN-FAMILY/IN-FILENAME).       *
002500*    MANUTENCAO.: 30/09/1998 - LCM - CHAMADO CDB-0099            *CDB-0099
002600*                 REVISADO P/ ANO 2000 - BOOK NAO CONTEM         *
002700*                 CAMPO DE DATA, SEM IMPACTO.                    *
002800*    MANUTENCAO.: 14/01/2010 - MCF - CHAMADO CDB-0192            *CDB-0192
002900*                 INCLUIDO FILLER (AREA LIVRE) EM                *
003000*                 REG-CANDARQ, PADRONIZANDO COM OS DEMAIS        *
003100*                 BOOKS DO SISTEMA.                              *
003200******************************************************************
003300*
003400 01          REG-CANDARQ.
003500   03        IN-FAMILY       PIC     X(006).
003600   03        IN-FILENAME     PIC     X(080).
003700   03        FILLER          PIC     X(004).
003800*
003900******************************************************************
004000* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - INFILE  *
004100******************************************************************
